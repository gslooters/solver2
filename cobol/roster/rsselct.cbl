000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RSSELCT.
000300* *************************************************************
000400*                                                              *
000500*   R S S E L C T  -  Roster Planning - Strategy Selector     *
000600*                                                              *
000700* *************************************************************
000800 AUTHOR.        J JARDINE.
000900* handed on to V B Coen, 2009, along with the rest of the suite.
001000 INSTALLATION.  APPLEWOOD COMPUTERS.
001100 DATE-WRITTEN.  09/06/1991.
001200 DATE-COMPILED.
001300 SECURITY.      NONE.
001400*
001500* ----------------------------------------------------------
001600*  C H A N G E   L O G
001700* ----------------------------------------------------------
001800* 09/06/1991 jj  1.00 Written to pick the overtime costing method
001900*                     off a control card - FLAT or BANDED - and
002000*                     chain to the matching rate program.
002100* 17/02/1993 jj  1.01 BANDED chain corrected - was calling the
002200*                     FLAT rate table by mistake on night shift.
002300* 25/10/1994 jj  1.02 Unrecognised control card now defaults to
002400*                     FLAT instead of abending the run.
002500* 14/01/1998 vbc 1.03 Y2K - control card date stamp widened from
002600*                     yy to ccyy, nothing else touched.
002700* 30/06/2001 vbc 1.04 Recompiled for the millennium file server
002800*                     move, no logic change.
002900* 17/11/2009 vbc 1.05 Migrated to open source compiler along with
003000*                     the rest of the suite - no source change
003100*                     needed, ASSIGN names already symbolic.
003200* 12/01/2026 vbc 2.00 DRAAD194 - Re-purposed this job slot as the
003300*                     front door for the new Roster Planning
003400*                     system.  Old overtime-costing chain logic
003500*                     removed in full - this now reads a strategy
003600*                     code and dispatches to a solver.
003700* 18/01/2026 vbc 2.00 Strategy parse written - Rule P.  CALL to
003800*                     RSGREED wired up for the GREEDY path.
003900* 19/01/2026 vbc 2.00 SEQUENTIAL/CPSAT stub responses written -
004000*                     Rule F.  Neither solver exists yet, by
004100*                     design - see Non-Goals in the spec sign-off.
004200* 21/01/2026 vbc 2.00 Selector result file (SELOUT) added so a
004300*                     caller downstream of this job doesn't have
004400*                     to go digging in RSGREED's own SUMRPT.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-PC.
004900 OBJECT-COMPUTER. IBM-PC.
005000 SPECIAL-NAMES.
005100     C01                     IS TOP-OF-FORM
005200     CLASS  RS-ALPHA-CLASS   IS "A" THRU "Z"
005300     SWITCH UPSI-0 ON  STATUS IS RS-SW-TEST-REQUESTED
005400                   OFF STATUS IS RS-SW-TEST-NOT-REQUESTED.
005500*  UPSI-0 reserved for a future "dump the tables" test mode,
005600*  not wired to anything yet - vbc 21/01/2026, same as RSGREED.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT STRATEGY-IN       ASSIGN TO "STRATIN"
006100                                ORGANIZATION IS LINE SEQUENTIAL
006200                                FILE STATUS IS WS-Strt-Status.
006300     SELECT SELECTOR-OUT      ASSIGN TO "SELOUT"
006400                                ORGANIZATION IS LINE SEQUENTIAL
006500                                FILE STATUS IS WS-Slr-Status.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  STRATEGY-IN.
007100 COPY "wsrsstrt.cob".
007200*
007300 FD  SELECTOR-OUT.
007400 COPY "wsrsslr.cob".
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 77  Prog-Name                pic x(17)  value "RSSELCT (2.00)".
007900*
008000 01  WS-Switches.
008100     03  WS-Strt-Eof-Sw       pic x      value "N".
008200         88  WS-Strt-Eof         value "Y".
008300     03  WS-Abort-Sw          pic x      value "N".
008400*
008500* Table view of the two switches above, for the UPSI-0 dump hook -
008600* see the not-wired-yet note against UPSI-0 in SPECIAL-NAMES.
008700 01  WS-Switches-Tab REDEFINES WS-Switches PIC X
008800                      OCCURS 2 TIMES INDEXED BY Swt-Ix.
008900*
009000 01  WS-File-Status.
009100     03  WS-Strt-Status       pic xx     value "00".
009200     03  WS-Slr-Status        pic xx     value "00".
009300*
009400* Table view of the file statuses, same UPSI-0 dump hook as above.
009500 01  WS-File-Status-Tab REDEFINES WS-File-Status PIC XX
009600                         OCCURS 2 TIMES INDEXED BY Fst-Ix.
009700*
009800 01  WS-Strategy-Work.
009900     03  WS-Strat-Lower       pic x(20)  value spaces.
010000*   Character table view of the folded strategy text, again only
010100*   for the UPSI-0 dump hook - not read by AA100 itself.
010200     03  WS-Strat-Lower-Tab REDEFINES WS-Strat-Lower PIC X
010300                             OCCURS 20 TIMES INDEXED BY Chr-Ix.
010400*
010500* Case-fold source/target lists for Rule P's lower-case step -
010600* INSPECT CONVERTING swaps each upper-case letter for
010650* the one in the same position below, everything else
010680* passes through as is.
010800 01  WS-Upper-Chars  pic x(26)
010820         value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010900 01  WS-Lower-Chars  pic x(26)
010920         value "abcdefghijklmnopqrstuvwxyz".
011000*
011100* Linkage block handed down to RSGREED on the CALL, and
011150* the source of the counters copied into RS-Slr-Result-
011180* Record below.
011300 COPY "wsrscall.cob".
011400*
011500 PROCEDURE DIVISION.
011600*
011700* =============================================================
011800*  A A 0 0 0  -  M A I N   L I N E
011900* =============================================================
012000 AA000-Main SECTION.
012100     DISPLAY Prog-Name " Starting".
012200     MOVE "N" TO WS-Abort-Sw.
012300     OPEN INPUT STRATEGY-IN.
012400     IF WS-Strt-Status NOT = "00"
012500        DISPLAY "RSSL01 Cannot open Strategy file -"
012550               WS-Strt-Status
012600        MOVE "Y" TO WS-Abort-Sw
012700     END-IF.
012800     OPEN OUTPUT SELECTOR-OUT.
012900     IF WS-Slr-Status NOT = "00"
013000        DISPLAY "RSSL02 Cannot open Selector-Out"
013050               " file -" WS-Slr-Status
013100        MOVE "Y" TO WS-Abort-Sw
013200     END-IF.
013300     IF WS-Abort-Sw = "Y"
013400        GO TO AA000-Exit
013500     END-IF.
013600     MOVE "N" TO WS-Strt-Eof-Sw.
013700     READ STRATEGY-IN
013800         AT END MOVE "Y" TO WS-Strt-Eof-Sw.
013900     IF WS-Strt-Eof
014000        MOVE SPACES TO RS-Strat-Code
014100     END-IF.
014200     PERFORM AA100-Parse-Strategy THRU AA100-Exit.
014300     PERFORM AA200-Run-Strategy   THRU AA200-Exit.
014400     WRITE RS-Selector-Result.
014500     CLOSE STRATEGY-IN SELECTOR-OUT.
014600 AA000-Exit.
014700     EXIT SECTION.
014800*
014900 AA999-Program-End SECTION.
015000     DISPLAY Prog-Name " Ending".
015100     GOBACK.
015200 AA999-Exit.
015300     EXIT SECTION.
015400*
015500* =============================================================
015600*  A A 1 0 0  -  R U L E   P  -  P A R S E
015650*               T H E   S T R A T E G Y
015700*  Lower-case the control card text, then look for an exact
015800*  match.  Anything not recognised defaults to GREEDY.
015900* =============================================================
016000 AA100-Parse-Strategy SECTION.
016100     MOVE SPACES TO WS-Strat-Lower.
016200     MOVE RS-Strat-Code TO WS-Strat-Lower.
016300     INSPECT WS-Strat-Lower
016350         CONVERTING WS-Upper-Chars TO WS-Lower-Chars.
016400     EVALUATE WS-Strat-Lower
016500         WHEN "greedy"
016600             MOVE "GREEDY"     TO RS-Slr-Strategy
016700         WHEN "sequential"
016800             MOVE "SEQUENTIAL" TO RS-Slr-Strategy
016900         WHEN "cpsat"
017000             MOVE "CPSAT"      TO RS-Slr-Strategy
017100         WHEN OTHER
017200             MOVE "GREEDY"     TO RS-Slr-Strategy
017300     END-EVALUATE.
017400 AA100-Exit.
017500     EXIT SECTION.
017600*
017700* =============================================================
017800*  A A 2 0 0  -  R U L E   F  -  D I S P A T C H
017850*               T O   S O L V E R
017900*  GREEDY calls the real engine.  SEQUENTIAL and CPSAT are not
018000*  written - both return the fixed failure wording below and no
018100*  roster is produced, per the Draad194 sign-off.
018200* =============================================================
018300 AA200-Run-Strategy SECTION.
018400     MOVE "N" TO RS-Slr-Success.
018500     MOVE SPACES TO RS-Slr-Message.
018600     EVALUATE TRUE
018700         WHEN RS-Slr-Is-Greedy
018800             CALL "RSGREED" USING RS-Linkage-Data
018900             MOVE RS-Lnk-Success        TO RS-Slr-Success
019000             MOVE RS-Lnk-Coverage-Rate  TO RS-Slr-Coverage-Rate
019100             MOVE RS-Lnk-Assign-Count   TO RS-Slr-Assign-Count
019200             MOVE RS-Lnk-Btl-Count      TO RS-Slr-Btl-Count
019300         WHEN RS-Slr-Is-Sequential
019400             MOVE "Sequential solver not yet implemented"
019500                                        TO RS-Slr-Message
019600         WHEN RS-Slr-Is-Cpsat
019700             MOVE "CP-SAT solver not yet implemented"
019800                                        TO RS-Slr-Message
019900     END-EVALUATE.
020000 AA200-Exit.
020100     EXIT SECTION.
020200*
