000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RSGREED.
000300* *************************************************************
000400*                                                              *
000500*   R S G R E E D  -  Roster Planning - Greedy Allocator      *
000600*                                                              *
000700* *************************************************************
000800 AUTHOR.        R TALBOT.
000900* handed on to V B Coen, 2009, along with the rest of the suite.
001000 INSTALLATION.  APPLEWOOD COMPUTERS.
001100 DATE-WRITTEN.  14/03/1988.
001200 DATE-COMPILED.
001300 SECURITY.      NONE.
001400*
001500* ----------------------------------------------------------
001600*  C H A N G E   L O G
001700* ----------------------------------------------------------
001800* 14/03/1988 rt  1.00 Written as a depot shift-cover stub -
001900*                     read the roster file, print the cover
002000*                     sheet, no allocation logic at all yet.
002100* 02/09/1989 rt  1.01 Added the blocked-day file (holiday and
002200*                     sickness cover requests read from punch).
002300* 23/11/1990 rt  1.02 Team field added to the cover sheet per
002400*                     depot manager's request - Insufficient Data
002500*                     bug raised when team blank, fixed.
002600* 19/04/1992 rt  1.03 Cover sheet widened for longer employee
002700*                     names after the merger with the night
002800*                     depot - is 30 chars for surname enough ??
002900* 08/02/1994 rt  1.04 Date field changed from dd/mm/yy to the
003000*                     iso yyyy-mm-dd the new timeclock feeds us.
003100* 11/07/1995 rt  1.05 Final handover note before retirement -
003200*                     whoever has this next, the allocation is
003300*                     still done by hand on the cover sheet,
003400*                     this job only prints it out.
003500* 14/01/1998 vbc 1.06 Y2K - RS-Req-Date and friends were still
003600*                     dd/mm/yy in two places left over from rt's
003700*                     1994 change, both now full yyyy-mm-dd.
003800* 03/03/1999 vbc 1.07 Second Y2K pass - century window check
003900*                     removed now everything is 4 digit CCYY.
004000* 30/06/2001 vbc 1.08 Recompiled for the millennium file server
004100*                     move, no logic change.
004200* 17/11/2009 vbc 1.09 Migrated to open source compiler along with
004300*                     the rest of the suite - no source change
004400*                     needed, ASSIGN names already symbolic.
004500* 05/04/2016 vbc 1.10 Copyright banner refreshed, dead AS-400
004600*                     print spool call removed (had not fired in
004700*                     years, the depot cover sheet idea is gone).
004800* 12/01/2026 vbc 2.00 DRAAD194 - Re-purposed this job slot for the
004900*                     new Roster Planning system.  Old depot
005000*                     cover-sheet logic removed in full - this is
005100*                     now the Greedy Planning Engine, Phases 1-3.
005200* 14/01/2026 vbc 2.00 Phase 1 (lock pre-planned) written - Rule V.
005300* 16/01/2026 vbc 2.00 Phase 2 (greedy fill) written - Rules E, W.
005400* 16/01/2026 vbc 2.00 Bottleneck build written - Rules B, R, S.
005500* 19/01/2026 vbc 2.00 Phase 3 coverage metrics written - Rule C.
005600* 21/01/2026 vbc 2.00 Wired up to RS-Linkage-Data for rsselct -
005650*                     can still be run stand-alone, linkage is
005800*                     filled in and ignored if nobody reads it.
005900* 02/02/2026 vbc 2.00 Max-Per-Week confirmed NOT enforced per spec
006000*                     sign-off - leave RS-Emp-Max-Per-Week alone.
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-PC.
006500 OBJECT-COMPUTER. IBM-PC.
006600 SPECIAL-NAMES.
006700     C01                     IS TOP-OF-FORM
006800     CLASS  RS-ALPHA-CLASS   IS "A" THRU "Z"
006900     SWITCH UPSI-0 ON  STATUS IS RS-SW-TEST-REQUESTED
007000                   OFF STATUS IS RS-SW-TEST-NOT-REQUESTED.
007100*  UPSI-0 reserved for a future "dump the tables" test mode,
007200*  not wired to anything yet - vbc 21/01/2026.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT EMPLOYEES          ASSIGN TO "EMPLOYS"
007700                                ORGANIZATION IS LINE SEQUENTIAL
007800                                FILE STATUS IS WS-Emp-Status.
007900     SELECT REQUIREMENTS       ASSIGN TO "REQMNTS"
008000                                ORGANIZATION IS LINE SEQUENTIAL
008100                                FILE STATUS IS WS-Req-Status.
008200     SELECT FIXED-ASSIGNMENTS  ASSIGN TO "FIXEDAS"
008300                                ORGANIZATION IS LINE SEQUENTIAL
008400                                FILE STATUS IS WS-Fix-Status.
008500     SELECT BLOCKED-SLOTS      ASSIGN TO "BLOKSLT"
008600                                ORGANIZATION IS LINE SEQUENTIAL
008700                                FILE STATUS IS WS-Blk-Status.
008800     SELECT ROSTER-OUT         ASSIGN TO "ROSTOUT"
008900                                ORGANIZATION IS LINE SEQUENTIAL
009000                                FILE STATUS IS WS-Rst-Status.
009100     SELECT BOTTLENECKS-OUT    ASSIGN TO "BTLNOUT"
009200                                ORGANIZATION IS LINE SEQUENTIAL
009300                                FILE STATUS IS WS-Btl-Status.
009400     SELECT SUMMARY-OUT        ASSIGN TO "SUMRPT"
009500                                ORGANIZATION IS LINE SEQUENTIAL
009600                                FILE STATUS IS WS-Sum-Status.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  EMPLOYEES.
010200 COPY "wsrsemp.cob".
010300*
010400 FD  REQUIREMENTS.
010500 COPY "wsrsreq.cob".
010600*
010700 FD  FIXED-ASSIGNMENTS.
010800 COPY "wsrsfix.cob".
010900*
011000 FD  BLOCKED-SLOTS.
011100 COPY "wsrsblk.cob".
011200*
011300 FD  ROSTER-OUT.
011400 COPY "wsrsasg.cob".
011500*
011600 FD  BOTTLENECKS-OUT.
011700 COPY "wsrsbtl.cob".
011800*
011900 FD  SUMMARY-OUT.
012000 COPY "wsrssum.cob".
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 77  Prog-Name                pic x(17)  value "RSGREED (2.00)".
012500 77  WS-Emp-Count             pic 9(04)  comp value zero.
012600 77  WS-Blk-Count             pic 9(04)  comp value zero.
012700 77  WS-Rst-Count             pic 9(04)  comp value zero.
012800 77  WS-Req-Total             pic 9(05)  comp value zero.
012900 77  WS-Btl-Count             pic 9(05)  comp value zero.
013000 77  WS-Slot-Placed           pic 9(05)  comp value zero.
013100 77  WS-Shortage              pic 9(05)  comp value zero.
013200 77  WS-Fill-Ix               pic 9(05)  comp value zero.
013300 77  WS-Best-Ix               pic 9(04)  comp value zero.
013400 77  WS-Best-Workload         pic 9(05)  comp value zero.
013500 77  WS-Chosen-Ix             pic 9(04)  comp value zero.
013600 77  WS-Short-Start           pic 9      comp value zero.
013700*
013800 01  WS-Switches.
013900     03  WS-Emp-Eof-Sw        pic x      value "N".
014000         88  WS-Emp-Eof          value "Y".
014100     03  WS-Blk-Eof-Sw        pic x      value "N".
014200         88  WS-Blk-Eof          value "Y".
014300     03  WS-Fix-Eof-Sw        pic x      value "N".
014400         88  WS-Fix-Eof          value "Y".
014500     03  WS-Req-Eof-Sw        pic x      value "N".
014600         88  WS-Req-Eof          value "Y".
014700     03  WS-Fix-Valid-Sw      pic x      value "N".
014800     03  WS-Found-Sw          pic x      value "N".
014900     03  WS-No-More-Eligible  pic x      value "N".
015000     03  WS-Any-Capable       pic x      value "N".
015100     03  WS-All-Blocked       pic x      value "Y".
015200     03  WS-Abort-Sw          pic x      value "N".
015300*
015400 01  WS-File-Status.
015500     03  WS-Emp-Status        pic xx     value "00".
015600     03  WS-Req-Status        pic xx     value "00".
015700     03  WS-Fix-Status        pic xx     value "00".
015800     03  WS-Blk-Status        pic xx     value "00".
015900     03  WS-Rst-Status        pic xx     value "00".
016000     03  WS-Btl-Status        pic xx     value "00".
016100     03  WS-Sum-Status        pic xx     value "00".
016200*
016300 01  WS-Search-Keys.
016400     03  WS-Search-Employee-Id   pic x(36).
016500     03  WS-Search-Date          pic x(10).
016600     03  WS-Search-Dagdeel       pic x(08).
016700     03  WS-Search-Service-Id    pic x(36).
016800*
016900 01  WS-Id-Build.
017000     03  RS-Asg-Id-Work        pic x(100).
017100     03  WS-Short-Edit         pic zz9.
017200*
017300*  Employee working table - one row per master record, workload
017400*  counter bolted on the end, this does NOT go out to any file.
017500*
017600 01  RS-Employee-Table.
017700     03  TE-Entry  occurs 1 to 500 times depending on WS-Emp-Count
017800                    indexed by Emp-Ix.
017900         05  TE-Id               pic x(36).
018000         05  TE-Team             pic x(20).
018100         05  TE-Svc-Count        pic 9(02)  comp.
018200         05  TE-Svc-Group.
018300             07  TE-Svc-Entry    occurs 10 times
018400                                  indexed by Svc-Ix.
018500                 09  TE-Svc-Id   pic x(36).
018600         05  TE-Workload         pic 9(05)  comp.
018700*
018800*  Blocked-slot working table.
018900*
019000 01  RS-Blocked-Table.
019100     03  TB-Entry  occurs 1 to 2000 times
019150                    depending on WS-Blk-Count indexed by Blk-Ix.
019300         05  TB-Employee-Id      pic x(36).
019400         05  TB-Date             pic x(10).
019500         05  TB-Dagdeel          pic x(08).
019600*
019700*  Roster-so-far working table - holds both the locked (Phase 1)
019800*  and greedy (Phase 2) rows so Rule E(4) and the count of
019900*  already-placed staff can be checked by scan, same as the
020000*  blocked and employee tables above.
020100*
020200 01  RS-Roster-Table.
020300     03  TR-Entry  occurs 1 to 5000 times
020350                    depending on WS-Rst-Count indexed by Rst-Ix.
020500         05  TR-Employee-Id      pic x(36).
020600         05  TR-Date             pic x(10).
020700         05  TR-Dagdeel          pic x(08).
020800         05  TR-Service-Id       pic x(36).
020900*
021000 01  Error-Messages.
021100     03  RS001  pic x(40)
021110            value "RS001 Cannot open Employees file -".
021200     03  RS002  pic x(40)
021210            value "RS002 Cannot open Requirements file -".
021300     03  RS003  pic x(40)  value "RS003 Cannot open Fixed file -".
021400     03  RS004  pic x(40)
021410            value "RS004 Cannot open Blocked-Slots file -".
021500     03  RS005  pic x(40)
021510            value "RS005 Cannot open an output file -".
021600*
021700 LINKAGE SECTION.
021800 COPY "wsrscall.cob".
021900*
022000 PROCEDURE DIVISION USING RS-Linkage-Data.
022100*
022200* =============================================================
022300*  A A 0 0 0  -  M A I N   L I N E
022400* =============================================================
022500 AA000-Main SECTION.
022600     DISPLAY Prog-Name " Starting".
022700     MOVE "N" TO WS-Abort-Sw.
022800     MOVE "N" TO RS-Lnk-Success.
022900     OPEN INPUT EMPLOYEES.
023000     IF WS-Emp-Status NOT = "00"
023100        DISPLAY RS001 WS-Emp-Status
023200        MOVE "Y" TO WS-Abort-Sw
023300     END-IF.
023400     OPEN INPUT REQUIREMENTS.
023500     IF WS-Req-Status NOT = "00"
023600        DISPLAY RS002 WS-Req-Status
023700        MOVE "Y" TO WS-Abort-Sw
023800     END-IF.
023900     OPEN INPUT FIXED-ASSIGNMENTS.
024000     IF WS-Fix-Status NOT = "00"
024100        DISPLAY RS003 WS-Fix-Status
024200        MOVE "Y" TO WS-Abort-Sw
024300     END-IF.
024400     OPEN INPUT BLOCKED-SLOTS.
024500     IF WS-Blk-Status NOT = "00"
024600        DISPLAY RS004 WS-Blk-Status
024700        MOVE "Y" TO WS-Abort-Sw
024800     END-IF.
024900     IF WS-Abort-Sw = "Y"
025000        GO TO AA000-Exit
025100     END-IF.
025200     OPEN OUTPUT ROSTER-OUT.
025300     OPEN OUTPUT BOTTLENECKS-OUT.
025400     OPEN OUTPUT SUMMARY-OUT.
025500     IF WS-Rst-Status NOT = "00"
025600        OR WS-Btl-Status NOT = "00"
025700        OR WS-Sum-Status NOT = "00"
025800        DISPLAY RS005
025900        GO TO AA000-Exit
026000     END-IF.
026100*
026200*   Load, then the three phases, then the metrics, per the
026300*   Draad194 spec sign-off - see change log above.
026400*
026500     PERFORM AA100-Load-Employees          THRU AA100-Exit.
026600     PERFORM AA200-Load-Blocked            THRU AA200-Exit.
026700     PERFORM AA300-Lock-Fixed-Assignments  THRU AA300-Exit.
026800     PERFORM AA400-Process-Requirements    THRU AA400-Exit.
026900     PERFORM AA500-Write-Summary           THRU AA500-Exit.
027000     PERFORM AA600-Close-RS-Files          THRU AA600-Exit.
027100     MOVE "Y"                   TO RS-Lnk-Success.
027200     MOVE RS-Res-Total-Slots    TO RS-Lnk-Total-Slots.
027300     MOVE RS-Res-Assigned-Slots TO RS-Lnk-Assigned-Slots.
027400     MOVE RS-Res-Coverage-Rate  TO RS-Lnk-Coverage-Rate.
027500     MOVE RS-Res-Assign-Count   TO RS-Lnk-Assign-Count.
027600     MOVE RS-Res-Btl-Count      TO RS-Lnk-Btl-Count.
027700 AA000-Exit.
027800     EXIT SECTION.
027900*
028000 AA999-Program-End SECTION.
028100     DISPLAY Prog-Name " Ending".
028200     GOBACK.
028300 AA999-Exit.
028400     EXIT SECTION.
028500*
028600* =============================================================
028700*  A A 1 0 0  -  L O A D   T H E   E M P L O Y E E   T A B L E
028800* =============================================================
028900 AA100-Load-Employees SECTION.
029000     MOVE "N" TO WS-Emp-Eof-Sw.
029100     READ EMPLOYEES
029200         AT END MOVE "Y" TO WS-Emp-Eof-Sw.
029300     PERFORM AA110-Store-Employee THRU AA110-Exit
029400             UNTIL WS-Emp-Eof.
029500     GO TO AA100-Exit.
029600 AA110-Store-Employee.
029700     ADD 1 TO WS-Emp-Count.
029800     SET Emp-Ix              TO WS-Emp-Count.
029900     MOVE RS-Emp-Id           TO TE-Id        (Emp-Ix).
030000     MOVE RS-Emp-Team         TO TE-Team      (Emp-Ix).
030100     MOVE RS-Emp-Service-Count TO TE-Svc-Count (Emp-Ix).
030200     MOVE RS-Emp-Service-Tab  TO TE-Svc-Group (Emp-Ix).
030300     MOVE ZERO                TO TE-Workload  (Emp-Ix).
030400     READ EMPLOYEES
030500         AT END MOVE "Y" TO WS-Emp-Eof-Sw.
030600 AA110-Exit.
030700     EXIT.
030800 AA100-Exit.
030900     EXIT SECTION.
031000*
031100* =============================================================
031200*  A A 2 0 0  -  L O A D   T H E   B L O C K E D   T A B L E
031300* =============================================================
031400 AA200-Load-Blocked SECTION.
031500     MOVE "N" TO WS-Blk-Eof-Sw.
031600     READ BLOCKED-SLOTS
031700         AT END MOVE "Y" TO WS-Blk-Eof-Sw.
031800     PERFORM AA210-Store-Blocked THRU AA210-Exit
031900             UNTIL WS-Blk-Eof.
032000     GO TO AA200-Exit.
032100 AA210-Store-Blocked.
032200     ADD 1 TO WS-Blk-Count.
032300     SET Blk-Ix            TO WS-Blk-Count.
032400     MOVE RS-Blk-Employee-Id TO TB-Employee-Id (Blk-Ix).
032500     MOVE RS-Blk-Date        TO TB-Date        (Blk-Ix).
032600     MOVE RS-Blk-Dagdeel     TO TB-Dagdeel     (Blk-Ix).
032700     READ BLOCKED-SLOTS
032800         AT END MOVE "Y" TO WS-Blk-Eof-Sw.
032900 AA210-Exit.
033000     EXIT.
033100 AA200-Exit.
033200     EXIT SECTION.
033300*
033400* =============================================================
033500*  A A 3 0 0  -  P H A S E   1  -  L O C K   F I X E D  W O R K
033600*               Rule V - see ZZ100 below.
033700* =============================================================
033800 AA300-Lock-Fixed-Assignments SECTION.
033900     MOVE "N" TO WS-Fix-Eof-Sw.
034000     READ FIXED-ASSIGNMENTS
034100         AT END MOVE "Y" TO WS-Fix-Eof-Sw.
034200     PERFORM AA310-Process-Fixed THRU AA310-Exit
034300             UNTIL WS-Fix-Eof.
034400     GO TO AA300-Exit.
034500 AA310-Process-Fixed.
034600     PERFORM ZZ100-Validate-Fixed THRU ZZ100-Exit.
034700     IF WS-Fix-Valid-Sw = "Y"
034800        PERFORM ZZ160-Build-Locked-Id THRU ZZ160-Exit
034900        MOVE RS-Asg-Id-Work       TO RS-Asg-Id
035000        MOVE RS-Fix-Employee-Id   TO RS-Asg-Employee-Id
035100        MOVE RS-Fix-Date          TO RS-Asg-Date
035200        MOVE RS-Fix-Dagdeel       TO RS-Asg-Dagdeel
035300        MOVE RS-Fix-Service-Id    TO RS-Asg-Service-Id
035400        MOVE "pre-planned"        TO RS-Asg-Source
035500        MOVE "Y"                  TO RS-Asg-Locked
035600        WRITE RS-Assignment-Record
035700        PERFORM ZZ300-Add-Roster-Entry THRU ZZ300-Exit
035800        ADD 1 TO TE-Workload (WS-Chosen-Ix)
035900     END-IF.
036000     READ FIXED-ASSIGNMENTS
036100         AT END MOVE "Y" TO WS-Fix-Eof-Sw.
036200 AA310-Exit.
036300     EXIT.
036400 AA300-Exit.
036500     EXIT SECTION.
036600*
036700* =============================================================
036800*  A A 4 0 0  -  P H A S E   2  -  G R E E D Y   F I L L
036900*               Rules E, W, B, R, S, ID - see ZZ4xx below.
037000* =============================================================
037100 AA400-Process-Requirements SECTION.
037200     MOVE "N" TO WS-Req-Eof-Sw.
037300     READ REQUIREMENTS
037400         AT END MOVE "Y" TO WS-Req-Eof-Sw.
037500     PERFORM AA410-Process-One-Req THRU AA419-Exit
037600             UNTIL WS-Req-Eof.
037700     GO TO AA400-Exit.
037800 AA410-Process-One-Req.
037900     ADD 1 TO WS-Req-Total.
038000     PERFORM ZZ400-Count-Placed THRU ZZ400-Exit.
038100     IF WS-Slot-Placed NOT LESS RS-Req-Required
038200        GO TO AA416-Read-Next
038300     END-IF.
038400     COMPUTE WS-Shortage = RS-Req-Required - WS-Slot-Placed.
038500     MOVE "N" TO WS-No-More-Eligible.
038600     PERFORM ZZ430-Fill-One-Slot THRU ZZ430-Exit
038700             VARYING WS-Fill-Ix FROM 1 BY 1
038800             UNTIL WS-Fill-Ix > WS-Shortage
038900                OR WS-No-More-Eligible = "Y".
039000     PERFORM ZZ400-Count-Placed THRU ZZ400-Exit.
039100     IF WS-Slot-Placed LESS RS-Req-Required
039200        PERFORM ZZ440-Emit-Bottleneck THRU ZZ440-Exit
039300     END-IF.
039400 AA416-Read-Next.
039500     READ REQUIREMENTS
039600         AT END MOVE "Y" TO WS-Req-Eof-Sw.
039700 AA419-Exit.
039800     EXIT.
039900 AA400-Exit.
040000     EXIT SECTION.
040100*
040200* =============================================================
040300*  A A 5 0 0  -  P H A S E   3  -  C O V E R A G E   M E T R I C S
040400*               Rule C.
040500* =============================================================
040600 AA500-Write-Summary SECTION.
040700     MOVE WS-Req-Total TO RS-Res-Total-Slots.
040800     COMPUTE RS-Res-Assigned-Slots = WS-Req-Total - WS-Btl-Count.
040900     IF WS-Req-Total = ZERO
041000        MOVE ZERO TO RS-Res-Coverage-Rate
041100     ELSE
041200        COMPUTE RS-Res-Coverage-Rate ROUNDED =
041300                (RS-Res-Assigned-Slots / WS-Req-Total) * 100
041400     END-IF.
041500     MOVE WS-Rst-Count         TO RS-Res-Assign-Count.
041600     MOVE WS-Btl-Count         TO RS-Res-Btl-Count.
041700     MOVE "2.0.0-DRAAD194"     TO RS-Res-Version.
041800     WRITE RS-Summary-Record.
041900 AA500-Exit.
042000     EXIT SECTION.
042100*
042200 AA600-Close-RS-Files SECTION.
042300     CLOSE EMPLOYEES
042400           REQUIREMENTS
042500           FIXED-ASSIGNMENTS
042600           BLOCKED-SLOTS
042700           ROSTER-OUT
042800           BOTTLENECKS-OUT
042900           SUMMARY-OUT.
043000 AA600-Exit.
043100     EXIT SECTION.
043200*
043300* =============================================================
043400*  Z Z 1 0 0  -  R U L E   V   -   F I X E D   V A L I D I T Y
043500*  Valid iff not blocked, employee exists, employee capable.
043600*  Does NOT check for a duplicate lock on the same slot - see
043700*  vbc note 14/01/2026, two valid fixed rows for one slot both
043800*  lock, on purpose.
043900* =============================================================
044000 ZZ100-Validate-Fixed SECTION.
044100     MOVE "Y" TO WS-Fix-Valid-Sw.
044200     MOVE RS-Fix-Employee-Id TO WS-Search-Employee-Id.
044300     MOVE RS-Fix-Date        TO WS-Search-Date.
044400     MOVE RS-Fix-Dagdeel     TO WS-Search-Dagdeel.
044500     PERFORM ZZ110-Search-Blocked THRU ZZ110-Exit.
044600     IF WS-Found-Sw = "Y"
044700        MOVE "N" TO WS-Fix-Valid-Sw
044800        GO TO ZZ100-Exit
044900     END-IF.
045000     PERFORM ZZ120-Search-Employee THRU ZZ120-Exit.
045100     IF WS-Found-Sw = "N"
045200        MOVE "N" TO WS-Fix-Valid-Sw
045300        GO TO ZZ100-Exit
045400     END-IF.
045500     MOVE RS-Fix-Service-Id TO WS-Search-Service-Id.
045600     SET Emp-Ix TO WS-Chosen-Ix.
045700     PERFORM ZZ130-Search-Capability THRU ZZ130-Exit.
045800     IF WS-Found-Sw = "N"
045900        MOVE "N" TO WS-Fix-Valid-Sw
046000     END-IF.
046100 ZZ100-Exit.
046200     EXIT SECTION.
046300*
046400* =============================================================
046500*  Z Z 1 1 0  -  S E A R C H   T H E   B L O C K E D   T A B L E
046600*  Uses WS-Search-Employee-Id / -Date / -Dagdeel.
046700* =============================================================
046800 ZZ110-Search-Blocked SECTION.
046900     MOVE "N" TO WS-Found-Sw.
047000     IF WS-Blk-Count = ZERO
047100        GO TO ZZ110-Exit
047200     END-IF.
047300     SET Blk-Ix TO 1.
047400     SEARCH TB-Entry
047500         AT END MOVE "N" TO WS-Found-Sw
047600         WHEN TB-Employee-Id (Blk-Ix) = WS-Search-Employee-Id
047700          AND TB-Date        (Blk-Ix) = WS-Search-Date
047800          AND TB-Dagdeel     (Blk-Ix) = WS-Search-Dagdeel
047900              MOVE "Y" TO WS-Found-Sw.
048000 ZZ110-Exit.
048100     EXIT SECTION.
048200*
048300* =============================================================
048400*  Z Z 1 2 0  -  S E A R C H   T H E   E M P L O Y E E   T A B L E
048500*  Uses WS-Search-Employee-Id, sets WS-Chosen-Ix on a find.
048600* =============================================================
048700 ZZ120-Search-Employee SECTION.
048800     MOVE "N" TO WS-Found-Sw.
048900     IF WS-Emp-Count = ZERO
049000        GO TO ZZ120-Exit
049100     END-IF.
049200     SET Emp-Ix TO 1.
049300     SEARCH TE-Entry
049400         AT END MOVE "N" TO WS-Found-Sw
049500         WHEN TE-Id (Emp-Ix) = WS-Search-Employee-Id
049600              MOVE "Y"    TO WS-Found-Sw
049700              SET WS-Chosen-Ix TO Emp-Ix.
049800 ZZ120-Exit.
049900     EXIT SECTION.
050000*
050100* =============================================================
050200*  Z Z 1 3 0  -  S E A R C H   O N E   E M P L O Y E E ' S
050300*               C A P A B I L I T Y   L I S T
050400*  Caller must SET Emp-Ix first and move the wanted service
050500*  id into WS-Search-Service-Id.
050600* =============================================================
050700 ZZ130-Search-Capability SECTION.
050800     MOVE "N" TO WS-Found-Sw.
050900     IF TE-Svc-Count (Emp-Ix) = ZERO
051000        GO TO ZZ130-Exit
051100     END-IF.
051200     SET Svc-Ix TO 1.
051300     SEARCH TE-Svc-Entry
051400         AT END MOVE "N" TO WS-Found-Sw
051500         WHEN Svc-Ix > TE-Svc-Count (Emp-Ix)
051600              MOVE "N" TO WS-Found-Sw
051700         WHEN TE-Svc-Id (Emp-Ix Svc-Ix) = WS-Search-Service-Id
051800              MOVE "Y" TO WS-Found-Sw.
051900 ZZ130-Exit.
052000     EXIT SECTION.
052100*
052200* =============================================================
052300*  Z Z 1 4 0  -  D O E S   T H I S   E M P L O Y E E
052350*               A L R E A D Y   H O L D   A   S H I F T
052380*               T H I S   S L O T ?
052500*  Rule E(4) - regardless of service, one shift per day-part.
052600*  Caller must SET Emp-Ix first, compares against RS-Req-Date
052700*  and RS-Req-Dagdeel of the requirement being filled.
052800* =============================================================
052900 ZZ140-Search-Roster-Conflict SECTION.
053000     MOVE "N" TO WS-Found-Sw.
053100     IF WS-Rst-Count = ZERO
053200        GO TO ZZ140-Exit
053300     END-IF.
053400     SET Rst-Ix TO 1.
053500     SEARCH TR-Entry
053600         AT END MOVE "N" TO WS-Found-Sw
053700         WHEN TR-Employee-Id (Rst-Ix) = TE-Id (Emp-Ix)
053800          AND TR-Date        (Rst-Ix) = RS-Req-Date
053900          AND TR-Dagdeel     (Rst-Ix) = RS-Req-Dagdeel
054000              MOVE "Y" TO WS-Found-Sw.
054100 ZZ140-Exit.
054200     EXIT SECTION.
054300*
054400* =============================================================
054500*  Z Z 1 6 0 / Z Z 1 6 5  -  R U L E   I D
054600*  Underscore-joined keys, dagdeel trimmed of its trailing
054700*  spaces, nothing else is.
054800* =============================================================
054900 ZZ160-Build-Locked-Id SECTION.
055000     MOVE SPACES TO RS-Asg-Id-Work.
055100     STRING RS-Fix-Employee-Id  DELIMITED BY SIZE
055200            "_"                 DELIMITED BY SIZE
055300            RS-Fix-Date         DELIMITED BY SIZE
055400            "_"                 DELIMITED BY SIZE
055500            RS-Fix-Dagdeel      DELIMITED BY SPACE
055600            INTO RS-Asg-Id-Work.
055700 ZZ160-Exit.
055800     EXIT SECTION.
055900*
056000 ZZ165-Build-Greedy-Id SECTION.
056100     MOVE SPACES TO RS-Asg-Id-Work.
056200     STRING TE-Id (WS-Chosen-Ix) DELIMITED BY SIZE
056300            "_"                  DELIMITED BY SIZE
056400            RS-Req-Date          DELIMITED BY SIZE
056500            "_"                  DELIMITED BY SIZE
056600            RS-Req-Dagdeel       DELIMITED BY SPACE
056700            "_"                  DELIMITED BY SIZE
056800            RS-Req-Service-Id    DELIMITED BY SIZE
056900            INTO RS-Asg-Id-Work.
057000 ZZ165-Exit.
057100     EXIT SECTION.
057200*
057300* =============================================================
057400*  Z Z 3 0 0  -  A D D   A   R O W   T O   T H E   R O S T E R
057500*               W O R K I N G   T A B L E
057600*  Caller must have RS-Asg-Employee-Id / -Date / -Dagdeel /
057700*  -Service-Id already set up (i.e. just after the WRITE).
057800* =============================================================
057900 ZZ300-Add-Roster-Entry SECTION.
058000     ADD 1 TO WS-Rst-Count.
058100     SET Rst-Ix TO WS-Rst-Count.
058200     MOVE RS-Asg-Employee-Id TO TR-Employee-Id (Rst-Ix).
058300     MOVE RS-Asg-Date        TO TR-Date        (Rst-Ix).
058400     MOVE RS-Asg-Dagdeel     TO TR-Dagdeel     (Rst-Ix).
058500     MOVE RS-Asg-Service-Id  TO TR-Service-Id  (Rst-Ix).
058600 ZZ300-Exit.
058700     EXIT SECTION.
058800*
058900* =============================================================
059000*  Z Z 4 0 0  -  C O U N T   A L R E A D Y   P L A C E D
059100*  How many roster rows (locked + greedy so far) already cover
059200*  this date / dagdeel / service.
059300* =============================================================
059400 ZZ400-Count-Placed SECTION.
059500     MOVE ZERO TO WS-Slot-Placed.
059600     IF WS-Rst-Count = ZERO
059700        GO TO ZZ400-Exit
059800     END-IF.
059900     PERFORM ZZ405-Test-One-Roster-Row THRU ZZ405-Exit
060000             VARYING Rst-Ix FROM 1 BY 1
060050             UNTIL Rst-Ix > WS-Rst-Count.
060100 ZZ400-Exit.
060200     EXIT SECTION.
060300 ZZ405-Test-One-Roster-Row.
060400     IF TR-Date        (Rst-Ix) = RS-Req-Date
060500        AND TR-Dagdeel (Rst-Ix) = RS-Req-Dagdeel
060600        AND TR-Service-Id (Rst-Ix) = RS-Req-Service-Id
060700        ADD 1 TO WS-Slot-Placed
060800     END-IF.
060900 ZZ405-Exit.
061000     EXIT.
061100*
061200* =============================================================
061300*  Z Z 4 2 0 / Z Z 4 2 5  -  R U L E S   E  A N D  W
061400*  Scans the whole employee table for the least-loaded eligible
061500*  employee.  Ties keep the input (table) order because we only
061600*  replace the running best on a STRICTLY lower workload.
061700* =============================================================
061800 ZZ420-Find-Best-Eligible SECTION.
061900     MOVE "N" TO WS-Found-Sw.
062000     MOVE 99999 TO WS-Best-Workload.
062100     MOVE ZERO  TO WS-Best-Ix.
062200     IF WS-Emp-Count = ZERO
062300        GO TO ZZ420-Exit
062400     END-IF.
062500     PERFORM ZZ425-Test-One-Employee THRU ZZ425-Exit
062600             VARYING Emp-Ix FROM 1 BY 1
062650             UNTIL Emp-Ix > WS-Emp-Count.
062700     IF WS-Best-Ix > ZERO
062800        MOVE "Y"       TO WS-Found-Sw
062900        MOVE WS-Best-Ix TO WS-Chosen-Ix
063000     END-IF.
063100 ZZ420-Exit.
063200     EXIT SECTION.
063300 ZZ425-Test-One-Employee.
063400*   Rule E(1) - team filter, blank Req-Team = no filter.
063500     IF RS-Req-Team NOT = SPACES
063600        AND TE-Team (Emp-Ix) NOT = RS-Req-Team
063700        GO TO ZZ425-Exit
063800     END-IF.
063900*   Rule E(2) - capable of the service.
064000     MOVE RS-Req-Service-Id TO WS-Search-Service-Id.
064100     PERFORM ZZ130-Search-Capability THRU ZZ130-Exit.
064200     IF WS-Found-Sw = "N"
064300        GO TO ZZ425-Exit
064400     END-IF.
064500*   Rule E(3) - not blocked for this date / dagdeel.
064600     MOVE TE-Id (Emp-Ix) TO WS-Search-Employee-Id.
064700     MOVE RS-Req-Date    TO WS-Search-Date.
064800     MOVE RS-Req-Dagdeel TO WS-Search-Dagdeel.
064900     PERFORM ZZ110-Search-Blocked THRU ZZ110-Exit.
065000     IF WS-Found-Sw = "Y"
065100        GO TO ZZ425-Exit
065200     END-IF.
065300*   Rule E(4) - not already on a shift this date / dagdeel.
065400     PERFORM ZZ140-Search-Roster-Conflict THRU ZZ140-Exit.
065500     IF WS-Found-Sw = "Y"
065600        GO TO ZZ425-Exit
065700     END-IF.
065800*   Eligible - Rule W, ascending workload, strict less-than only.
065900     IF TE-Workload (Emp-Ix) < WS-Best-Workload
066000        MOVE TE-Workload (Emp-Ix) TO WS-Best-Workload
066100        SET  WS-Best-Ix TO Emp-Ix
066200     END-IF.
066300 ZZ425-Exit.
066400     EXIT.
066500*
066600* =============================================================
066700*  Z Z 4 3 0  -  F I L L   O N E   S L O T
066800*  Performed once per unit of shortage until the shortage is
066900*  met or a pass finds nobody left eligible.
067000* =============================================================
067100 ZZ430-Fill-One-Slot SECTION.
067200     PERFORM ZZ420-Find-Best-Eligible THRU ZZ420-Exit.
067300     IF WS-Found-Sw = "N"
067400        MOVE "Y" TO WS-No-More-Eligible
067500        GO TO ZZ430-Exit
067600     END-IF.
067700     PERFORM ZZ165-Build-Greedy-Id THRU ZZ165-Exit.
067800     MOVE RS-Asg-Id-Work       TO RS-Asg-Id.
067900     MOVE TE-Id (WS-Chosen-Ix) TO RS-Asg-Employee-Id.
068000     MOVE RS-Req-Date          TO RS-Asg-Date.
068100     MOVE RS-Req-Dagdeel       TO RS-Asg-Dagdeel.
068200     MOVE RS-Req-Service-Id    TO RS-Asg-Service-Id.
068300     MOVE "greedy"             TO RS-Asg-Source.
068400     MOVE "N"                  TO RS-Asg-Locked.
068500     WRITE RS-Assignment-Record.
068600     PERFORM ZZ300-Add-Roster-Entry THRU ZZ300-Exit.
068700     ADD 1 TO TE-Workload (WS-Chosen-Ix).
068800 ZZ430-Exit.
068900     EXIT SECTION.
069000*
069100* =============================================================
069200*  Z Z 4 4 0  -  E M I T   A   B O T T L E N E C K   R O W
069300* =============================================================
069400 ZZ440-Emit-Bottleneck SECTION.
069500     MOVE RS-Req-Date        TO RS-Btl-Date.
069600     MOVE RS-Req-Dagdeel     TO RS-Btl-Dagdeel.
069700     MOVE RS-Req-Service-Id  TO RS-Btl-Service-Id.
069800     MOVE RS-Req-Required    TO RS-Btl-Required.
069900     MOVE WS-Slot-Placed     TO RS-Btl-Placed.
070000     COMPUTE RS-Btl-Shortage = RS-Req-Required - WS-Slot-Placed.
070100     PERFORM ZZ445-Set-Severity      THRU ZZ445-Exit.
070200     PERFORM ZZ450-Diagnose-Reason   THRU ZZ450-Exit.
070300     PERFORM ZZ460-Build-Suggestions THRU ZZ460-Exit.
070400     WRITE RS-Bottleneck-Record.
070500     ADD 1 TO WS-Btl-Count.
070600 ZZ440-Exit.
070700     EXIT SECTION.
070800*
070900* =============================================================
071000*  Z Z 4 4 5  -  R U L E   B   -   S E V E R I T Y
071100*  Shortage here is always >= 1 by construction of AA410, so
071200*  MEDIUM and LOW below never fire - see the 88s in wsrsbtl.
071300* =============================================================
071400 ZZ445-Set-Severity SECTION.
071500     IF RS-Btl-Shortage NOT LESS 2
071600        MOVE "CRITICAL" TO RS-Btl-Severity
071700     ELSE
071800        MOVE "HIGH"     TO RS-Btl-Severity
071900     END-IF.
072000 ZZ445-Exit.
072100     EXIT SECTION.
072200*
072300* =============================================================
072400*  Z Z 4 5 0 / Z Z 4 5 5  -  R U L E   R   -   R E A S O N
072500*  A second full pass over the employee table, independent of
072600*  Rule E eligibility, looking only at capability and blocked
072700*  status - team filter and same-slot conflict play no part in
072800*  the wording chosen here.
072900* =============================================================
073000 ZZ450-Diagnose-Reason SECTION.
073100     MOVE "N" TO WS-Any-Capable.
073200     MOVE "Y" TO WS-All-Blocked.
073300     MOVE RS-Req-Service-Id TO WS-Search-Service-Id.
073400     IF WS-Emp-Count NOT = ZERO
073500        PERFORM ZZ455-Test-Capable-Employee THRU ZZ455-Exit
073600                VARYING Emp-Ix FROM 1 BY 1
073650                UNTIL Emp-Ix > WS-Emp-Count
073700     END-IF.
073800     IF WS-Any-Capable = "N"
073900        MOVE "No employees capable of this service"
074000                                TO RS-Btl-Reason
074100     ELSE
074200        IF WS-All-Blocked = "Y"
074300           MOVE "All capable employees are blocked/unavailable"
074400                                TO RS-Btl-Reason
074500        ELSE
074600           MOVE "Insufficient eligible employees for this slot"
074700                                TO RS-Btl-Reason
074800        END-IF
074900     END-IF.
075000 ZZ450-Exit.
075100     EXIT SECTION.
075200 ZZ455-Test-Capable-Employee.
075300     PERFORM ZZ130-Search-Capability THRU ZZ130-Exit.
075400     IF WS-Found-Sw = "N"
075500        GO TO ZZ455-Exit
075600     END-IF.
075700     MOVE "Y" TO WS-Any-Capable.
075800     MOVE TE-Id (Emp-Ix) TO WS-Search-Employee-Id.
075900     MOVE RS-Req-Date    TO WS-Search-Date.
076000     MOVE RS-Req-Dagdeel TO WS-Search-Dagdeel.
076100     PERFORM ZZ110-Search-Blocked THRU ZZ110-Exit.
076200     IF WS-Found-Sw = "N"
076300        MOVE "N" TO WS-All-Blocked
076400     END-IF.
076500 ZZ455-Exit.
076600     EXIT.
076700*
076800* =============================================================
076900*  Z Z 4 6 0  -  R U L E   S   -   S U G G E S T I O N S
077000*  The shortage number is rendered via a zero-suppressed edit
077100*  field and INSPECT TALLYING to find where the digits start -
077200*  no intrinsic functions in this shop's code, see note passed
077300*  down from the wspychk days.
077400* =============================================================
077500 ZZ460-Build-Suggestions SECTION.
077600     MOVE RS-Btl-Shortage TO WS-Short-Edit.
077700     MOVE ZERO            TO WS-Short-Start.
077800     INSPECT WS-Short-Edit TALLYING WS-Short-Start
077900             FOR LEADING SPACE.
078000     ADD 1 TO WS-Short-Start.
078100     MOVE SPACES TO RS-Btl-Suggestion (1).
078200     IF RS-Btl-Shortage = 1
078300        STRING "Train " DELIMITED BY SIZE
078400               WS-Short-Edit (WS-Short-Start:) DELIMITED BY SIZE
078500               " more employee in this service" DELIMITED BY SIZE
078600               INTO RS-Btl-Suggestion (1)
078700     ELSE
078800        STRING "Train " DELIMITED BY SIZE
078900               WS-Short-Edit (WS-Short-Start:) DELIMITED BY SIZE
079000               " more employees in this service" DELIMITED BY SIZE
079100               INTO RS-Btl-Suggestion (1)
079200     END-IF.
079300     MOVE SPACES TO RS-Btl-Suggestion (2).
079400     STRING "Reduce requirement by " DELIMITED BY SIZE
079500            WS-Short-Edit (WS-Short-Start:) DELIMITED BY SIZE
079600            INTO RS-Btl-Suggestion (2).
079700     MOVE "Check for scheduling conflicts"
079750            TO RS-Btl-Suggestion (3).
079800 ZZ460-Exit.
079900     EXIT SECTION.
080000*
