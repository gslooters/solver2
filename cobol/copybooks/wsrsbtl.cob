000100********************************************
000200*                                          *
000300*  Record Definition For Roster           *
000400*      Bottleneck (Shortfall) File        *
000500********************************************
000600*  File size 315 bytes.
000700*
000800* 12/01/26 vbc - Created from Draad194 roster spec.
000900* 16/01/26 vbc - Severity is set by Rule B - CRITICAL/HIGH only
000950*                ever come out the far end, MEDIUM and LOW are
001000*                dead code paths kept only because the 88s
001050*                document the intent.
001200*
001300 01  RS-Bottleneck-Record.
001400     03  RS-Btl-Date            pic x(10).
001500     03  RS-Btl-Dagdeel         pic x(08).
001600     03  RS-Btl-Service-Id      pic x(36).
001700     03  RS-Btl-Required        pic 9(03).
001800     03  RS-Btl-Placed          pic 9(03).
001900     03  RS-Btl-Shortage        pic 9(03).
002000     03  RS-Btl-Severity        pic x(08).
002100         88  RS-Btl-Sev-Critical  value "CRITICAL".
002200         88  RS-Btl-Sev-High      value "HIGH".
002300         88  RS-Btl-Sev-Medium    value "MEDIUM".
002400*                                    never reached - see above
002500         88  RS-Btl-Sev-Low       value "LOW".
002600*                                    never reached - see above
002700     03  RS-Btl-Reason          pic x(60).
002800     03  RS-Btl-Suggest-Tab     occurs 3 times.
002900         05  RS-Btl-Suggestion  pic x(60).
003000     03  filler                 pic x(04).
003100*
