000100********************************************
000200*                                          *
000300*  Working Storage For Data Passed On     *
000400*   The Call From rsselct To rsgreed      *
000500********************************************
000600* Adapted from the old ACAS wscall copybook - same idea, a single
000700* small block handed down the chain on a CALL ... USING.
000800*
000900* 18/01/26 vbc - Created for the Solver Selector front end.
001000*
001100 01  RS-Linkage-Data.
001200     03  RS-Lnk-Success         pic x.
001300*                                             Y/N set by rsgreed
001400     03  RS-Lnk-Total-Slots     pic 9(05)     comp.
001500     03  RS-Lnk-Assigned-Slots  pic 9(05)     comp.
001600     03  RS-Lnk-Coverage-Rate   pic 9(03)v9(02) comp-3.
001700     03  RS-Lnk-Assign-Count    pic 9(05)     comp.
001800     03  RS-Lnk-Btl-Count       pic 9(05)     comp.
001900     03  filler                 pic x(08).
002000*
