000100********************************************
000200*                                          *
000300*  Record Definition For Roster           *
000400*      Result Summary File                *
000500********************************************
000600*  File size 40 bytes (incl 1 byte spare FILLER).
000700*
000800* 12/01/26 vbc - Created from Draad194 roster spec.
000900* 16/01/26 vbc - Version literal is the Draad194 contract number,
001000*                keep in step with Rs-Slr-Message wording in
001100*                wsrsslr when either one changes.
001200*
001300 01  RS-Summary-Record.
001400     03  RS-Res-Total-Slots     pic 9(05).
001500     03  RS-Res-Assigned-Slots  pic 9(05).
001600     03  RS-Res-Coverage-Rate   pic 9(03)v9(02).
001700     03  RS-Res-Assign-Count    pic 9(05).
001800     03  RS-Res-Btl-Count       pic 9(05).
001900     03  RS-Res-Version         pic x(14)  value "2.0.0-DRAAD194".
002000     03  filler                 pic x.
002100*
