000100********************************************
000200*                                          *
000300*  Record Definition For Roster           *
000400*      Fixed (Pre-Planned) Assignment     *
000500*           File                          *
000600********************************************
000700*  Record size 120 bytes (incl 10 bytes spare FILLER).
000800*
000900* 12/01/26 vbc - Created from Draad194 roster spec.
001000* 14/01/26 vbc - Rs-Fix-Reason is carried only, see AA040 Rule
001050*                V note - validity does NOT look at this field
001080*                at all.
001200*
001300 01  RS-Fixed-Record.
001400     03  RS-Fix-Employee-Id     pic x(36).
001500     03  RS-Fix-Date            pic x(10).
001600*                                             yyyy-mm-dd
001700     03  RS-Fix-Date-Brk redefines RS-Fix-Date.
001800         05  RS-Fix-Date-Ccyy   pic x(04).
001900         05  filler             pic x.
002000         05  RS-Fix-Date-Mm     pic x(02).
002100         05  filler             pic x.
002200         05  RS-Fix-Date-Dd     pic x(02).
002300     03  RS-Fix-Dagdeel         pic x(08).
002400     03  RS-Fix-Service-Id      pic x(36).
002500     03  RS-Fix-Reason          pic x(20).
002600*                                def "pre-planned" - carried only
002700     03  filler                 pic x(10).
002800*                                            spare for growth
002900*
