000100********************************************
000200*                                          *
000300*  Record Definition For Roster           *
000400*      Assignment (Roster-Out) File       *
000500*     Adapted from the old Chk record -   *
000600*     one row per shift, not per employee.*
000700********************************************
000800*  File size 203 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 12/01/26 vbc - Created from Draad194 roster spec.
001300* 15/01/26 vbc - Rs-Asg-Id is 100 wide to hold the underscore
001350*                joined 4/5 part key built by Rule ID - do NOT
001380*                shorten.
001500*
001600 01  RS-Assignment-Record.
001700     03  RS-Asg-Id              pic x(100).
001800     03  RS-Asg-Employee-Id     pic x(36).
001900     03  RS-Asg-Date            pic x(10).
002000     03  RS-Asg-Dagdeel         pic x(08).
002100     03  RS-Asg-Service-Id      pic x(36).
002200     03  RS-Asg-Source          pic x(11).
002300*                                      "pre-planned" or "greedy"
002400         88  RS-Asg-Src-Fixed   value "pre-planned".
002500         88  RS-Asg-Src-Greedy  value "greedy".
002600     03  RS-Asg-Locked          pic x.
002700         88  RS-Asg-Is-Locked   value "Y".
002800         88  RS-Asg-Not-Locked  value "N".
002900     03  filler                 pic x.
003000*
