000100********************************************
000200*                                          *
000300*  Record Definition For Roster           *
000400*      Solver Selector Result File        *
000500********************************************
000600*  File size 97 bytes.
000700*
000800* 18/01/26 vbc - Created for the Solver Selector front end.
000900* 21/01/26 vbc - Added Slr-Solve-Time - clock facility TBD,
000950*                value is not part of the contract, see
000980*                Non-Goals.
001100*
001200 01  RS-Selector-Result.
001300     03  RS-Slr-Strategy        pic x(10).
001400*                                    GREEDY/SEQUENTIAL/CPSAT
001500         88  RS-Slr-Is-Greedy     value "GREEDY".
001600         88  RS-Slr-Is-Sequential value "SEQUENTIAL".
001700         88  RS-Slr-Is-Cpsat      value "CPSAT".
001800     03  RS-Slr-Success         pic x.
001900         88  RS-Slr-Succeeded     value "Y".
002000         88  RS-Slr-Failed        value "N".
002100     03  RS-Slr-Message         pic x(40).
002200     03  RS-Slr-Coverage-Rate   pic 9(03)v9(02).
002300     03  RS-Slr-Assign-Count    pic 9(05).
002400     03  RS-Slr-Btl-Count       pic 9(05).
002500     03  RS-Slr-Solve-Time      pic 9(03)v9(03).
002600     03  filler                 pic x(25).
002700*
