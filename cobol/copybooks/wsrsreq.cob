000100********************************************
000200*                                          *
000300*  Record Definition For Roster           *
000400*      Requirement (Slot) File            *
000500*     Read in batch (input) order - the   *
000600*     engine does NOT sort this file.     *
000700********************************************
000800*  Record size 100 bytes.
000900*
001000* 12/01/26 vbc - Created from Draad194 roster spec.
001100* 14/01/26 vbc - Rs-Req-Team blank = no filter, see Rule E(1).
001200*
001300 01  RS-Requirement-Record.
001400     03  RS-Req-Date            pic x(10).
001500*                                             yyyy-mm-dd
001600     03  RS-Req-Date-Brk redefines RS-Req-Date.
001700         05  RS-Req-Date-Ccyy   pic x(04).
001800         05  filler             pic x.
001900         05  RS-Req-Date-Mm     pic x(02).
002000         05  filler             pic x.
002100         05  RS-Req-Date-Dd     pic x(02).
002200     03  RS-Req-Dagdeel         pic x(08).
002300*                                   ochtend/middag/avond/nacht
002400     03  RS-Req-Service-Id      pic x(36).
002500     03  RS-Req-Required        pic 9(03).
002600     03  RS-Req-Team            pic x(20).
002700*                                   spaces = no team filter
002800     03  filler                 pic x(23).
002900*
