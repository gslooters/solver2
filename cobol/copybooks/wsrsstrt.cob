000100********************************************
000200*                                          *
000300*  Record Definition For Roster           *
000400*      Solver Strategy Control File       *
000500*     One record, read once at AA010.     *
000600********************************************
000700*  File size 28 bytes (incl 8 bytes spare FILLER).
000800*
000900* 18/01/26 vbc - Created for the Solver Selector front end.
001000*
001100 01  RS-Strategy-Record.
001200     03  RS-Strat-Code          pic x(20).
001300*                                   free text, see Rule P
001400     03  filler                 pic x(08).
001500*
