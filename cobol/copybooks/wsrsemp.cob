000100********************************************
000200*                                          *
000300*  Record Definition For Roster Employee  *
000400*           Master File                   *
000500*     Scan only - no indexed access is    *
000600*     needed by any program using this.   *
000700********************************************
000800*  Record size approx 480 bytes (10 svc ids).
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 12/01/26 vbc - Created from Draad194 roster spec, modelled on
001300*                the old wspyemp layout.
001400* 19/01/26 vbc - Rs-Emp-Max-Per-Week carried only, NOT enforced
001450*                - see Rule E in rsgreed.  Left in for the day
001480*                someone asks why it is ignored.
001700* 02/02/26 vbc - Capability list capped at 10 - should this be
001750*                more ?  Rs-Emp-Service-Count tells us how many
001780*                of the 10 are actually in use.
002000*
002100 01  RS-Employee-Record.
002200     03  RS-Emp-Id              pic x(36).
002300*                                      UUID from source system
002400     03  RS-Emp-Voornaam        pic x(20).
002500*                                      first name - carried only
002600     03  RS-Emp-Achternaam      pic x(30).
002700*                                      last name  - carried only
002800     03  RS-Emp-Team            pic x(20).
002900*                                      spaces = no team
003000     03  RS-Emp-Max-Per-Week    pic 9(03).
003100*                                      def 40 - not enforced
003200     03  RS-Emp-Service-Count   pic 9(02)     comp.
003300     03  RS-Emp-Service-Tab     occurs 10 times.
003400         05  RS-Emp-Service-Id  pic x(36).
003500     03  filler                 pic x(18).
003600*
