000100********************************************
000200*                                          *
000300*  Record Definition For Roster           *
000400*      Blocked (Unavailable) Slot File    *
000500********************************************
000600*  Record size 84 bytes (incl 10 bytes spare FILLER).
000700*
000800* 12/01/26 vbc - Created from Draad194 roster spec.
000900*
001000 01  RS-Blocked-Record.
001100     03  RS-Blk-Employee-Id     pic x(36).
001200     03  RS-Blk-Date            pic x(10).
001300*                                             yyyy-mm-dd
001400     03  RS-Blk-Date-Brk redefines RS-Blk-Date.
001500         05  RS-Blk-Date-Ccyy   pic x(04).
001600         05  filler             pic x.
001700         05  RS-Blk-Date-Mm     pic x(02).
001800         05  filler             pic x.
001900         05  RS-Blk-Date-Dd     pic x(02).
002000     03  RS-Blk-Dagdeel         pic x(08).
002100     03  RS-Blk-Reason          pic x(20).
002200*                                     def "sick" - carried only
002300     03  filler                 pic x(10).
002400*                                            spare for growth
002500*
